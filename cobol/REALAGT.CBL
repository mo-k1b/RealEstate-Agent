000010****************************************************************  00000010
000020* REALAGT  -  REAL ESTATE PORTFOLIO NIGHTLY ANALYSIS            * 00000020
000030****************************************************************  00000030
000040*                                                                 00000040
000050* AUTHOR :  R. KOVACS                                             00000050
000060*                                                                 00000060
000070* INSTALLATION:  COUNTY ASSESSOR'S OFFICE - DATA PROCESSING       00000070
000080*                                                                 00000080
000090* DATE-WRITTEN:  02/20/89                                         00000090
000100* DATE-COMPILED:  02/20/89                                        00000100
000110*                                                                 00000110
000120* SECURITY:  NON-CONFIDENTIAL                                     00000120
000130*                                                                 00000130
000140* READS THE NIGHTLY PROPERTY LISTING FEED (REALEST), BUILDS AN    00000140
000150* IN-MEMORY TABLE OF EVERY RECORD THAT PARSES CLEAN, THEN RUNS    00000150
000160* THE FIVE-PART PORTFOLIO ANALYSIS THE ASSESSOR'S OFFICE ASKED    00000160
000170* FOR (AVERAGE LISTED PRICE, CHEAPEST TOTAL PRICE, THE TOP        00000170
000180* BUDAPEST LISTING, THE PORTFOLIO GRAND TOTAL, AND THE LIST OF    00000180
000190* AFFORDABLE CONDOMINIUM-CODED PROPERTIES) AND WRITES IT TO       00000190
000200* REALRPT.  TOTAL PRICE ITSELF IS FIGURED BY RPRICE, CALLED ONCE  00000200
000210* PER RECORD FOR EACH ANALYSIS STEP BELOW THAT NEEDS IT - RPRICE  00000210
000220* RE-MULTIPLIES ON TOP OF WHATEVER IS ALREADY IN RE-PRICE EVERY   00000220
000230* TIME IT RUNS, SO A RECORD TOUCHED BY MORE THAN ONE ANALYSIS     00000230
000240* STEP PICKS UP A FRESH MULTIPLIER EACH TIME.  DO NOT "FIX" THIS  00000240
000250* BY CACHING THE FIRST ANSWER - THE ASSESSOR'S FIGURES ARE BUILT  00000250
000260* ON THE COMPOUNDING, NOT IN SPITE OF IT.  SEE RPRICE BANNER.     00000260
000270*                                                                 00000270
000280* RECORDS COME IN FILE ORDER AND STAY IN FILE ORDER - THIS SHOP   00000280
000290* DOES NOT RE-SORT THE PORTFOLIO TABLE, SO "FIRST ELIGIBLE MAX"   00000290
000300* AND SIMILAR TIES ARE BROKEN BY WHICHEVER RECORD READS FIRST.    00000300
000310*                                                                 00000310
000320****************************************************************  00000320
000330*   CHANGE LOG                                                    00000330
000340*   ----------                                                    00000340
000350*   02/20/89  RK  ORIG - LOAD STEP AND FIVE-PART ANALYSIS         00000350
000360*   05/11/89  RK  ROUND-HALF-UP ON ALL TOTAL-PRICE FIGURES        00000360
000370*   08/02/90  RK  ADDED TABLE-FULL GUARD, FEED WAS GROWING        00000370
000380*   01/15/92  DP  ADDED PANEL FLOOR/INSULATION PARSE              00000380
000390*   07/19/93  DP  CORRECTED BUDAPEST AVG SQM/ROOM - WAS USING     00000390
000400*                 PORTFOLIO AVG ROOMS INSTEAD OF THE ONE RECORD   00000400
000410*   06/30/94  DP  ADDED CASE-INSENSITIVE TAG/CITY/INSULATED TEST  00000410
000420*   04/02/98  MS  Y2K REVIEW - DATE FIELDS ARE CONSOLE BANNER     00000420
000430*                 ONLY, NOT WRITTEN TO ANY FILE OR RECORD, N/C    00000430
000440*   11/30/99  MS  CR-3009 SEE RPRICE CHANGE LOG, NYIREGYHAZA RATE 00000440
000450*   03/11/03  TJ  CR-4471 OUTPUT FILE NOW SKIPPED ENTIRELY WHEN   00000450
000460*                 NO RECORDS LOAD, PER ASSESSOR'S OFFICE REQUEST  00000460
000470*   09/23/04  TJ  CR-4602 WIDENED CITY/GENRE TO MATCH REALREC     00000470
000480*   01/18/09  WB  CR-5480 TABLE ENTRY NOW COPIED FROM REALREC     00000480
000490*                 COPY MEMBER INSTEAD OF BEING HAND-KEYED HERE    00000490
000500*   06/02/10  WB  CR-5522 A BAD SQM/ROOMS/PRICE/FLOOR VALUE USED  00000500
000510*                 TO ZERO-FILL AND LOAD THE RECORD ANYWAY - NOW   00000510
000520*                 THE WHOLE RECORD IS SKIPPED, PER ASSESSOR'S     00000520
000530*                 OFFICE INSTRUCTION NOT TO GUESS AT BAD DATA     00000530
000540*   06/02/10  WB  CR-5523 DETAIL LINE QUOTE WAS LEFT UNCLOSED     00000540
000550*                 AHEAD OF THE PRICE VALUE - PRICE IS WRITTEN     00000550
000560*                 UNQUOTED, ONLY CITY GETS THE QUOTE MARKS        00000560
000570*   06/03/10  WB  CR-5524 REMOVED TOP-OF-FORM SPECIAL NAME, THIS  00000570
000580*                 PROGRAM NEVER DROVE THE PRINTER CHANNEL         00000580
000590*   06/09/10  WB  CR-5525 REPORT LINE WIDENED TO 150 BYTES - A    00000590
000600*                 PANEL AFFORDABLE-FLAT LINE WAS TRUNCATING PAST  00000600
000610*                 COLUMN 100 AND LOSING THE CLOSING BRACE         00000610
000620*   06/11/10  WB  CR-5526 DP STANDARDS REVIEW CALLS FOR A         00000620
000630*                 SPECIAL-NAMES PARAGRAPH ON EVERY PROGRAM IN THE 00000630
000640*                 SHOP REGARDLESS OF PRINTER USE - TOP-OF-FORM    00000640
000650*                 REINSTATED, CR-5524 NOTWITHSTANDING             00000650
000660*   06/14/10  WB  CR-5527 STRAY PERIOD IN 830-WRITE-SECTION-3 WAS 00000660
000670*                 CLOSING THE IF EARLY, LEAVING A DANGLING ELSE - 00000670
000680*                 TYPO FROM THE ORIGINAL COMPLETENESS PASS        00000680
000690****************************************************************  00000690
000700  IDENTIFICATION DIVISION.                                        00000700
000710  PROGRAM-ID. REALAGT.                                            00000710
000720  AUTHOR. R KOVACS.                                               00000720
000730  INSTALLATION. COUNTY ASSESSOR OFFICE.                           00000730
000740  DATE-WRITTEN. 02/20/89.                                         00000740
000750  DATE-COMPILED. 02/20/89.                                        00000750
000760  SECURITY. NON-CONFIDENTIAL.                                     00000760
000770****************************************************************  00000770
000780  ENVIRONMENT DIVISION.                                           00000780
000790  CONFIGURATION SECTION.                                          00000790
000800  SOURCE-COMPUTER. IBM-370.                                       00000800
000810  OBJECT-COMPUTER. IBM-370.                                       00000810
000820  SPECIAL-NAMES.                                                  00000820
000830      C01 IS TOP-OF-FORM.                                         00000830
000840  INPUT-OUTPUT SECTION.                                           00000840
000850  FILE-CONTROL.                                                   00000850
000860      SELECT PROPERTY-FILE ASSIGN TO REALEST                      00000860
000870             ACCESS IS SEQUENTIAL                                 00000870
000880             FILE STATUS  IS  WS-PROPFILE-STATUS.                 00000880
000890      SELECT REPORT-FILE   ASSIGN TO REALRPT                      00000890
000900             ACCESS IS SEQUENTIAL                                 00000900
000910             FILE STATUS  IS  WS-REPORT-STATUS.                   00000910
000920****************************************************************  00000920
000930  DATA DIVISION.                                                  00000930
000940  FILE SECTION.                                                   00000940
000950*                                                                 00000950
000960  FD  PROPERTY-FILE                                               00000960
000970      RECORDING MODE IS V                                         00000970
000980      BLOCK CONTAINS 0 RECORDS                                    00000980
000990      RECORD IS VARYING FROM 1 TO 200 CHARACTERS.                 00000990
001000  01  PROPERTY-RECORD-FD          PIC X(200).                     00001000
001010*                                                                 00001010
001020*        CR-5525 - WIDENED FROM 100 TO 150, A PANEL DETAIL LINE   00001020
001030*        WITH A FULL-WIDTH CITY/GENRE AND FLOOR/INSULATED RUNS    00001030
001040*        138 BYTES AT WORST CASE AND WAS GETTING TRUNCATED        00001040
001050  FD  REPORT-FILE                                                 00001050
001060      RECORDING MODE IS V                                         00001060
001070      BLOCK CONTAINS 0 RECORDS                                    00001070
001080      RECORD IS VARYING FROM 1 TO 150 CHARACTERS                  00001080
001090              DEPENDING ON WS-REPORT-LINE-LEN.                    00001090
001100  01  REPORT-RECORD               PIC X(150).                     00001100
001110*                                                                 00001110
001120****************************************************************  00001120
001130  WORKING-STORAGE SECTION.                                        00001130
001140****************************************************************  00001140
001150*                                                                 00001150
001160  77  WS-TABLE-MAX                PIC S9(4) COMP    VALUE +500.   00001160
001170  77  WS-TABLE-COUNT               PIC S9(4) COMP    VALUE +0.    00001170
001180  77  WS-TABLE-FULL-SW            PIC X             VALUE 'N'.    00001180
001190      88  WS-TABLE-IS-FULL             VALUE 'Y'.                 00001190
001200*                                                                 00001200
001210  01  SYSTEM-DATE-AND-TIME.                                       00001210
001220      05  CURRENT-DATE.                                           00001220
001230          10  CURRENT-YEAR            PIC 9(2).                   00001230
001240          10  CURRENT-MONTH           PIC 9(2).                   00001240
001250          10  CURRENT-DAY             PIC 9(2).                   00001250
001260      05  CURRENT-TIME.                                           00001260
001270          10  CURRENT-HOUR            PIC 9(2).                   00001270
001280          10  CURRENT-MINUTE          PIC 9(2).                   00001280
001290          10  CURRENT-SECOND          PIC 9(2).                   00001290
001300          10  CURRENT-HNDSEC          PIC 9(2).                   00001300
001310      05  FILLER                      PIC X(02) VALUE SPACES.     00001310
001320  01  CURRENT-DATE-NUMERIC REDEFINES SYSTEM-DATE-AND-TIME         00001320
001330                                  PIC 9(16).                      00001330
001340*                                                                 00001340
001350  01  WS-FIELDS.                                                  00001350
001360      05  WS-PROPFILE-STATUS      PIC X(2)  VALUE SPACES.         00001360
001370      05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.         00001370
001380      05  WS-PROPERTY-EOF         PIC X     VALUE 'N'.            00001380
001390          88  WS-PROP-FILE-AT-END       VALUE 'Y'.                00001390
001400      05  WS-FILE-FOUND-SW        PIC X     VALUE 'Y'.            00001400
001410          88  WS-FILE-NOT-FOUND         VALUE 'N'.                00001410
001420      05  WS-REPORT-OPEN-SW       PIC X     VALUE 'N'.            00001420
001430          88  WS-REPORT-IS-OPEN         VALUE 'Y'.                00001430
001440      05  WS-LINE-OK-SW           PIC X     VALUE 'Y'.            00001440
001450          88  WS-LINE-IS-BAD            VALUE 'N'.                00001450
001460      05  FILLER                  PIC X(05) VALUE SPACES.         00001460
001470*                                                                 00001470
001480  01  WORK-VARIABLES.                                             00001480
001490      05  I                       PIC S9(9)   COMP    VALUE +0.   00001490
001500      05  WS-FIELD-COUNT          PIC S9(4)   COMP    VALUE +0.   00001500
001510      05  WS-STRING-PTR           PIC S9(4)   COMP    VALUE +0.   00001510
001520      05  FILLER                  PIC X(05) VALUE SPACES.         00001520
001530*                                                                 00001530
001540*        ONE LINE OF THE FEED, SPLIT ON '#' INTO ITS FIELDS -     00001540
001550*        REALESTATE TAGS USE FIELDS 1-6, PANEL TAGS USE 1-8       00001550
001560  01  WS-LINE-WORK.                                               00001560
001570      05  WS-LINE-TEXT            PIC X(200).                     00001570
001580      05  WS-LINE-FIELD-1         PIC X(20).                      00001580
001590      05  WS-LINE-FIELD-2         PIC X(20).                      00001590
001600      05  WS-LINE-FIELD-3         PIC X(20).                      00001600
001610      05  WS-LINE-FIELD-4         PIC X(20).                      00001610
001620      05  WS-LINE-FIELD-5         PIC X(20).                      00001620
001630      05  WS-LINE-FIELD-6         PIC X(20).                      00001630
001640      05  WS-LINE-FIELD-7         PIC X(20).                      00001640
001650      05  WS-LINE-FIELD-8         PIC X(20).                      00001650
001660      05  FILLER                  PIC X(05) VALUE SPACES.         00001660
001670*                                                                 00001670
001680*        DIAGNOSTIC TRUNCATED VIEW OF THE CURRENT INPUT LINE,     00001680
001690*        FOR THE ABEND DUMP READER - SEE CR-4602                  00001690
001700  01  WS-LINE-TEXT-DIAG REDEFINES WS-LINE-TEXT                    00001700
001710                                  PIC X(60).                      00001710
001720*                                                                 00001720
001730*        NUMERIC-FIELD CONVERSION WORK AREA - PRICE, SQM,         00001730
001740*        ROOMS AND FLOOR ALL COME IN AS TEXT OFF THE FEED         00001740
001750  01  WS-CONVERT-WORK.                                            00001750
001760      05  WS-PRICE-WHOLE-TEXT     PIC X(09).                      00001760
001770      05  WS-PRICE-FRAC-TEXT      PIC X(02).                      00001770
001780      05  WS-PRICE-WHOLE-NUM      PIC 9(09).                      00001780
001790      05  WS-PRICE-FRAC-NUM       PIC 9(02).                      00001790
001800      05  WS-SQM-NUM              PIC 9(05).                      00001800
001810      05  WS-ROOMS-NUM            PIC 9(03).                      00001810
001820      05  WS-FLOOR-SIGN-TEXT      PIC X(01).                      00001820
001830      05  WS-FLOOR-MAG-TEXT       PIC X(03).                      00001830
001840      05  WS-FLOOR-MAG-NUM        PIC 9(03).                      00001840
001850      05  WS-FLOOR-NUM            PIC S9(03).                     00001850
001860      05  WS-PRICE-VALUE          PIC S9(9)V99 COMP-3 VALUE +0.   00001860
001870      05  FILLER                  PIC X(05) VALUE SPACES.         00001870
001880*                                                                 00001880
001890*        UPPERCASED COPIES USED ONLY TO TEST TAG/INSULATED -      00001890
001900*        THE TABLE ENTRY ITSELF KEEPS THE CITY/GENRE UPPERCASED   00001900
001910*        AT LOAD TIME SO EVERY LATER COMPARE STAYS CASE-PROOF     00001910
001920*        WITHOUT RE-FOLDING IT EACH TIME (CR-4471 DECISION)       00001920
001930  01  WS-CASE-FOLD-WORK.                                          00001930
001940      05  WS-TAG-UPPER            PIC X(10).                      00001940
001950      05  WS-INSUL-UPPER          PIC X(03).                      00001950
001960      05  FILLER                  PIC X(05) VALUE SPACES.         00001960
001970*                                                                 00001970
001980*        FIVE-PART ANALYSIS ACCUMULATORS                          00001980
001990  01  WS-ANALYSIS-WORK.                                           00001990
002000      05  WS-RAW-PRICE-SUM        PIC S9(11)V99 COMP-3 VALUE +0.  00002000
002010      05  WS-RAW-PRICE-COUNT      PIC S9(9)     COMP   VALUE +0.  00002010
002020      05  WS-AVG-LISTED-PRICE     PIC S9(9)V99  COMP-3 VALUE +0.  00002020
002030      05  WS-TOTAL-PRICE          PIC S9(9)     COMP-3 VALUE +0.  00002030
002040      05  WS-CHEAPEST-TOTAL       PIC S9(9)     COMP-3 VALUE +0.  00002040
002050      05  WS-CHEAPEST-FOUND-SW    PIC X              VALUE 'N'.   00002050
002060          88  WS-CHEAPEST-FOUND         VALUE 'Y'.                00002060
002070      05  WS-BUDAPEST-MAX-TOTAL   PIC S9(9)     COMP-3 VALUE +0.  00002070
002080      05  WS-BUDAPEST-FOUND-SW    PIC X              VALUE 'N'.   00002080
002090          88  WS-BUDAPEST-FOUND         VALUE 'Y'.                00002090
002100      05  WS-BUDAPEST-MAX-IDX     PIC S9(4)     COMP   VALUE +0.  00002100
002110      05  WS-BUDAPEST-AVG-ROOM    PIC S9(7)V99  COMP-3 VALUE +0.  00002110
002120      05  WS-GRAND-TOTAL          PIC S9(11)    COMP-3 VALUE +0.  00002120
002130      05  WS-THRESHOLD-SUM        PIC S9(11)    COMP-3 VALUE +0.  00002130
002140      05  WS-THRESHOLD-COUNT      PIC S9(9)     COMP   VALUE +0.  00002140
002150      05  WS-THRESHOLD-AVG        PIC S9(9)V99  COMP-3 VALUE +0.  00002150
002160      05  WS-AFFORDABLE-COUNT     PIC S9(4)     COMP   VALUE +0.  00002160
002170      05  FILLER                  PIC X(05) VALUE SPACES.         00002170
002180*                                                                 00002180
002190*        SAME STORAGE AS WS-TOTAL-PRICE, WIDER PICTURE, FOR THE   00002190
002200*        DUMP READER WHEN A RUN BLOWS UP MID-ANALYSIS - CR-4602   00002200
002210  01  WS-TOTAL-PRICE-DIAG REDEFINES WS-TOTAL-PRICE                00002210
002220                                  PIC S9(11) COMP-3.              00002220
002230*                                                                 00002230
002240*        ONE LINE OF THE REPORT, BUILT BY STRING, THEN WRITTEN    00002240
002250*        AND ECHOED - WS-STRING-PTR - 1 IS THE LINE'S LENGTH.     00002250
002260*        CR-5525 - WIDENED TO 150, SEE FD REPORT-FILE NOTE        00002260
002270  01  WS-REPORT-LINE-WORK.                                        00002270
002280      05  WS-REPORT-LINE-LEN      PIC S9(4) COMP    VALUE +0.     00002280
002290      05  WS-REPORT-LINE-TEXT     PIC X(150).                     00002290
002300      05  WS-EDIT-WHOLE           PIC Z(10)9.                     00002300
002310      05  WS-EDIT-DECIMAL         PIC Z(8)9.99.                   00002310
002320      05  WS-EDIT-RESULT          PIC X(15).                      00002320
002330      05  FILLER                  PIC X(05) VALUE SPACES.         00002330
002340*                                                                 00002340
002350*        DIAGNOSTIC TRUNCATED VIEW OF THE REPORT LINE UNDER       00002350
002360*        CONSTRUCTION - SEE CR-4602                               00002360
002370  01  WS-REPORT-LINE-DIAG REDEFINES WS-REPORT-LINE-TEXT           00002370
002380                                  PIC X(60).                      00002380
002390*                                                                 00002390
002400*        THE PORTFOLIO TABLE - ONE ENTRY PER RECORD THAT PARSED   00002400
002410*        CLEAN OFF THE FEED, IN THE ORDER IT WAS READ             00002410
002420  01  WS-PROPERTY-TABLE.                                          00002420
002430      05  RE-PROPERTY-ENTRY OCCURS 500 TIMES                      00002430
002440                             INDEXED BY WS-PROP-IDX.              00002440
002450          COPY REALREC REPLACING ==:TAG:== BY ==RE==.             00002450
002460      05  FILLER                  PIC X(10) VALUE SPACES.         00002460
002470****************************************************************  00002470
002480  PROCEDURE DIVISION.                                             00002480
002490****************************************************************  00002490
002500*                                                                 00002500
002510  000-MAIN.                                                       00002510
002520      ACCEPT CURRENT-DATE FROM DATE.                              00002520
002530      ACCEPT CURRENT-TIME FROM TIME.                              00002530
002540      DISPLAY 'REALAGT STARTED DATE = ' CURRENT-MONTH '/'         00002540
002550              CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.        00002550
002560      DISPLAY '               TIME = ' CURRENT-HOUR ':'           00002560
002570              CURRENT-MINUTE ':' CURRENT-SECOND.                  00002570
002580*                                                                 00002580
002590      PERFORM 700-OPEN-FILES.                                     00002590
002600      PERFORM 600-LOAD-PROPERTY-FILE THRU 699-LOAD-EXIT.          00002600
002610      DISPLAY 'REALAGT - PROPERTIES LOADED: ' WS-TABLE-COUNT.     00002610
002620*                                                                 00002620
002630      PERFORM 300-RUN-ANALYSIS THRU 399-ANALYSIS-EXIT.            00002630
002640*                                                                 00002640
002650      PERFORM 790-CLOSE-FILES.                                    00002650
002660      GOBACK.                                                     00002660
002670*                                                                 00002670
002680****************************************************************  00002680
002690*   300 SERIES - THE FIVE-PART ANALYSIS PASS                      00002690
002700****************************************************************  00002700
002710*                                                                 00002710
002720  300-RUN-ANALYSIS.                                               00002720
002730      IF WS-TABLE-COUNT = 0                                       00002730
002740          PERFORM 870-WRITE-NO-PROPERTIES                         00002740
002750          GO TO 399-ANALYSIS-EXIT                                 00002750
002760      END-IF.                                                     00002760
002770*                                                                 00002770
002780      PERFORM 705-OPEN-REPORT-FILE.                               00002780
002790      PERFORM 800-WRITE-REPORT-HEADER.                            00002790
002800*                                                                 00002800
002810      PERFORM 310-ACCUMULATE-RAW-AVERAGE                          00002810
002820              VARYING WS-PROP-IDX FROM 1 BY 1                     00002820
002830              UNTIL WS-PROP-IDX > WS-TABLE-COUNT.                 00002830
002840      COMPUTE WS-AVG-LISTED-PRICE ROUNDED =                       00002840
002850              WS-RAW-PRICE-SUM / WS-RAW-PRICE-COUNT.              00002850
002860      PERFORM 810-WRITE-SECTION-1.                                00002860
002870*                                                                 00002870
002880      PERFORM 320-ACCUMULATE-CHEAPEST                             00002880
002890              VARYING WS-PROP-IDX FROM 1 BY 1                     00002890
002900              UNTIL WS-PROP-IDX > WS-TABLE-COUNT.                 00002900
002910      PERFORM 820-WRITE-SECTION-2.                                00002910
002920*                                                                 00002920
002930      PERFORM 330-ACCUMULATE-BUDAPEST-MAX                         00002930
002940              VARYING WS-PROP-IDX FROM 1 BY 1                     00002940
002950              UNTIL WS-PROP-IDX > WS-TABLE-COUNT.                 00002950
002960      IF WS-BUDAPEST-FOUND                                        00002960
002970          PERFORM 335-COMPUTE-BUDAPEST-AVG-ROOM                   00002970
002980      END-IF.                                                     00002980
002990      PERFORM 830-WRITE-SECTION-3.                                00002990
003000*                                                                 00003000
003010      PERFORM 340-ACCUMULATE-GRAND-TOTAL                          00003010
003020              VARYING WS-PROP-IDX FROM 1 BY 1                     00003020
003030              UNTIL WS-PROP-IDX > WS-TABLE-COUNT.                 00003030
003040      PERFORM 840-WRITE-SECTION-4.                                00003040
003050*                                                                 00003050
003060      PERFORM 350-ACCUMULATE-THRESHOLD                            00003060
003070              VARYING WS-PROP-IDX FROM 1 BY 1                     00003070
003080              UNTIL WS-PROP-IDX > WS-TABLE-COUNT.                 00003080
003090      COMPUTE WS-THRESHOLD-AVG ROUNDED =                          00003090
003100              WS-THRESHOLD-SUM / WS-THRESHOLD-COUNT.              00003100
003110*                                                                 00003110
003120      PERFORM 850-WRITE-SECTION-5-HEADER.                         00003120
003130      PERFORM 360-COLLECT-AFFORDABLE-FLATS                        00003130
003140              VARYING WS-PROP-IDX FROM 1 BY 1                     00003140
003150              UNTIL WS-PROP-IDX > WS-TABLE-COUNT.                 00003150
003160      IF WS-AFFORDABLE-COUNT = 0                                  00003160
003170          PERFORM 865-WRITE-NO-AFFORDABLE-FLATS                   00003170
003180      END-IF.                                                     00003180
003190*                                                                 00003190
003200  399-ANALYSIS-EXIT.                                              00003200
003210      EXIT.                                                       00003210
003220*                                                                 00003220
003230*        ANALYSIS 1 - RAW LISTED PRICE, NO CALL TO RPRICE -       00003230
003240*        THIS IS THE ONE FIGURE TAKEN BEFORE ANY MULTIPLIER RUNS  00003240
003250  310-ACCUMULATE-RAW-AVERAGE.                                     00003250
003260      ADD RE-PRICE(WS-PROP-IDX)   TO WS-RAW-PRICE-SUM.            00003260
003270      ADD 1                       TO WS-RAW-PRICE-COUNT.          00003270
003280*                                                                 00003280
003290*        ANALYSIS 2 - CHEAPEST TOTAL PRICE OVER THE WHOLE TABLE.  00003290
003300*        FIRST CALL TO RPRICE FOR EVERY RECORD - PRICE MUTATES.   00003300
003310  320-ACCUMULATE-CHEAPEST.                                        00003310
003320      CALL 'RPRICE' USING RE-PROPERTY-ENTRY(WS-PROP-IDX)          00003320
003330                           WS-TOTAL-PRICE.                        00003330
003340      IF NOT WS-CHEAPEST-FOUND                                    00003340
003350          MOVE WS-TOTAL-PRICE TO WS-CHEAPEST-TOTAL                00003350
003360          MOVE 'Y' TO WS-CHEAPEST-FOUND-SW                        00003360
003370      ELSE                                                        00003370
003380          IF WS-TOTAL-PRICE < WS-CHEAPEST-TOTAL                   00003380
003390              MOVE WS-TOTAL-PRICE TO WS-CHEAPEST-TOTAL            00003390
003400          END-IF                                                  00003400
003410      END-IF.                                                     00003410
003420*                                                                 00003420
003430*        ANALYSIS 3 - MOST EXPENSIVE BUDAPEST LISTING.  A SECOND  00003430
003440*        CALL TO RPRICE, BUDAPEST RECORDS ONLY - PRICE MUTATES    00003440
003450*        AGAIN ON TOP OF ANALYSIS 2'S RESULT, CR-3850 CONFIRMED   00003450
003460*        THIS IS THE ASSESSOR'S INTENDED BEHAVIOR, NOT A BUG      00003460
003470  330-ACCUMULATE-BUDAPEST-MAX.                                    00003470
003480      IF RE-CITY-BUDAPEST(WS-PROP-IDX)                            00003480
003490          CALL 'RPRICE' USING RE-PROPERTY-ENTRY(WS-PROP-IDX)      00003490
003500                               WS-TOTAL-PRICE                     00003500
003510          IF NOT WS-BUDAPEST-FOUND                                00003510
003520              MOVE WS-TOTAL-PRICE TO WS-BUDAPEST-MAX-TOTAL        00003520
003530              MOVE WS-PROP-IDX    TO WS-BUDAPEST-MAX-IDX          00003530
003540              MOVE 'Y' TO WS-BUDAPEST-FOUND-SW                    00003540
003550          ELSE                                                    00003550
003560              IF WS-TOTAL-PRICE > WS-BUDAPEST-MAX-TOTAL           00003560
003570                  MOVE WS-TOTAL-PRICE TO WS-BUDAPEST-MAX-TOTAL    00003570
003580                  MOVE WS-PROP-IDX    TO WS-BUDAPEST-MAX-IDX      00003580
003590              END-IF                                              00003590
003600          END-IF                                                  00003600
003610      END-IF.                                                     00003610
003620*                                                                 00003620
003630*        AVG SQM PER ROOM FOR THE ONE RECORD ANALYSIS 3 PICKED -  00003630
003640*        NOT A TABLE-WIDE AVERAGE, SEE DP'S 07/19/93 CORRECTION   00003640
003650  335-COMPUTE-BUDAPEST-AVG-ROOM.                                  00003650
003660      IF RE-NUMBER-OF-ROOMS(WS-BUDAPEST-MAX-IDX) = 0              00003660
003670          MOVE +0 TO WS-BUDAPEST-AVG-ROOM                         00003670
003680      ELSE                                                        00003680
003690          COMPUTE WS-BUDAPEST-AVG-ROOM ROUNDED =                  00003690
003700                  RE-SQM(WS-BUDAPEST-MAX-IDX) /                   00003700
003710                  RE-NUMBER-OF-ROOMS(WS-BUDAPEST-MAX-IDX)         00003710
003720      END-IF.                                                     00003720
003730*                                                                 00003730
003740*        ANALYSIS 4 - GRAND TOTAL OF TOTAL PRICE, WHOLE TABLE.    00003740
003750*        THIRD CALL TO RPRICE FOR A BUDAPEST RECORD, SECOND FOR   00003750
003760*        EVERYONE ELSE - EACH CALL COMPOUNDS ON THE LAST          00003760
003770  340-ACCUMULATE-GRAND-TOTAL.                                     00003770
003780      CALL 'RPRICE' USING RE-PROPERTY-ENTRY(WS-PROP-IDX)          00003780
003790                           WS-TOTAL-PRICE.                        00003790
003800      ADD WS-TOTAL-PRICE TO WS-GRAND-TOTAL.                       00003800
003810*                                                                 00003810
003820*        ANALYSIS 5, PART 1 - THE AVERAGE TOTAL PRICE THRESHOLD.  00003820
003830*        ANOTHER FRESH CALL TO RPRICE, WHOLE TABLE AGAIN          00003830
003840  350-ACCUMULATE-THRESHOLD.                                       00003840
003850      CALL 'RPRICE' USING RE-PROPERTY-ENTRY(WS-PROP-IDX)          00003850
003860                           WS-TOTAL-PRICE.                        00003860
003870      ADD WS-TOTAL-PRICE          TO WS-THRESHOLD-SUM.            00003870
003880      ADD 1                       TO WS-THRESHOLD-COUNT.          00003880
003890*                                                                 00003890
003900*        ANALYSIS 5, PART 2 - CONDOMINIUM-CODED (GENRE 'FLAT')    00003900
003910*        RECORDS AT OR UNDER THE THRESHOLD.  ONE MORE FRESH CALL  00003910
003920*        TO RPRICE, FLAT RECORDS ONLY, PER THE SPRING REVIEW      00003920
003930  360-COLLECT-AFFORDABLE-FLATS.                                   00003930
003940      IF RE-GENRE-IS-FLAT(WS-PROP-IDX)                            00003940
003950          CALL 'RPRICE' USING RE-PROPERTY-ENTRY(WS-PROP-IDX)      00003950
003960                               WS-TOTAL-PRICE                     00003960
003970          IF WS-TOTAL-PRICE <= WS-THRESHOLD-AVG                   00003970
003980              ADD 1 TO WS-AFFORDABLE-COUNT                        00003980
003990              PERFORM 860-WRITE-FLAT-DETAIL-LINE                  00003990
004000          END-IF                                                  00004000
004010      END-IF.                                                     00004010
004020*                                                                 00004020
004030****************************************************************  00004030
004040*   600 SERIES - PROPERTY FEED LOAD STEP                          00004040
004050****************************************************************  00004050
004060*                                                                 00004060
004070  600-LOAD-PROPERTY-FILE.                                         00004070
004080      IF WS-FILE-NOT-FOUND                                        00004080
004090          DISPLAY 'REALAGT - INPUT FILE NOT FOUND, REALEST'       00004090
004100          GO TO 699-LOAD-EXIT                                     00004100
004110      END-IF.                                                     00004110
004120      PERFORM 610-READ-PROPERTY-LINE.                             00004120
004130      PERFORM 605-PROCESS-ONE-LINE                                00004130
004140              UNTIL WS-PROP-FILE-AT-END                           00004140
004150                 OR WS-TABLE-IS-FULL.                             00004150
004160      GO TO 699-LOAD-EXIT.                                        00004160
004170*                                                                 00004170
004180  605-PROCESS-ONE-LINE.                                           00004180
004190      IF WS-LINE-TEXT NOT = SPACES                                00004190
004200          PERFORM 615-PARSE-INPUT-LINE                            00004200
004210      END-IF.                                                     00004210
004220      PERFORM 610-READ-PROPERTY-LINE.                             00004220
004230*                                                                 00004230
004240  610-READ-PROPERTY-LINE.                                         00004240
004250      READ PROPERTY-FILE INTO WS-LINE-TEXT                        00004250
004260          AT END MOVE 'Y' TO WS-PROPERTY-EOF.                     00004260
004270      EVALUATE WS-PROPFILE-STATUS                                 00004270
004280          WHEN '00'                                               00004280
004290              CONTINUE                                            00004290
004300          WHEN '10'                                               00004300
004310              MOVE 'Y' TO WS-PROPERTY-EOF                         00004310
004320          WHEN OTHER                                              00004320
004330              DISPLAY 'REALAGT - READ ERROR ON REALEST, RC: '     00004330
004340                      WS-PROPFILE-STATUS                          00004340
004350              MOVE 'Y' TO WS-PROPERTY-EOF                         00004350
004360      END-EVALUATE.                                               00004360
004370*                                                                 00004370
004380  615-PARSE-INPUT-LINE.                                           00004380
004390      MOVE SPACES TO WS-LINE-FIELD-1 WS-LINE-FIELD-2              00004390
004400                      WS-LINE-FIELD-3 WS-LINE-FIELD-4             00004400
004410                      WS-LINE-FIELD-5 WS-LINE-FIELD-6             00004410
004420                      WS-LINE-FIELD-7 WS-LINE-FIELD-8.            00004420
004430      MOVE 0 TO WS-FIELD-COUNT.                                   00004430
004440      UNSTRING WS-LINE-TEXT DELIMITED BY '#'                      00004440
004450          INTO WS-LINE-FIELD-1 WS-LINE-FIELD-2 WS-LINE-FIELD-3    00004450
004460               WS-LINE-FIELD-4 WS-LINE-FIELD-5 WS-LINE-FIELD-6    00004460
004470               WS-LINE-FIELD-7 WS-LINE-FIELD-8                    00004470
004480          TALLYING IN WS-FIELD-COUNT.                             00004480
004490      MOVE SPACES TO WS-TAG-UPPER.                                00004490
004500      MOVE WS-LINE-FIELD-1 TO WS-TAG-UPPER.                       00004500
004510      INSPECT WS-TAG-UPPER CONVERTING                             00004510
004520              'abcdefghijklmnopqrstuvwxyz' TO                     00004520
004530              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       00004530
004540      MOVE 'Y' TO WS-LINE-OK-SW.                                  00004540
004550      EVALUATE WS-TAG-UPPER                                       00004550
004560          WHEN 'REALESTATE'                                       00004560
004570              PERFORM 620-STORE-REALESTATE-ENTRY                  00004570
004580          WHEN 'PANEL     '                                       00004580
004590              PERFORM 630-STORE-PANEL-ENTRY                       00004590
004600          WHEN OTHER                                              00004600
004610              CONTINUE                                            00004610
004620      END-EVALUATE.                                               00004620
004630*                                                                 00004630
004640*        REALESTATE#CITY#PRICE#SQM#ROOMS#GENRE                    00004640
004650*        CR-5522 - PRICE/SQM/ROOMS ARE VALIDATED BEFORE THE       00004650
004660*        TABLE COUNT IS EVER BUMPED, SO A BAD FIELD SKIPS THE     00004660
004670*        WHOLE RECORD INSTEAD OF LOADING IT WITH A ZERO           00004670
004680  620-STORE-REALESTATE-ENTRY.                                     00004680
004690      IF WS-FIELD-COUNT < 6                                       00004690
004700          GO TO 699-PARSE-EXIT                                    00004700
004710      END-IF.                                                     00004710
004720      MOVE WS-LINE-FIELD-3 TO WS-PRICE-WHOLE-TEXT.                00004720
004730      PERFORM 640-CONVERT-PRICE-TEXT.                             00004730
004740      IF WS-LINE-FIELD-4 IS NOT NUMERIC                           00004740
004750          MOVE 'N' TO WS-LINE-OK-SW                               00004750
004760      END-IF.                                                     00004760
004770      IF WS-LINE-FIELD-5 IS NOT NUMERIC                           00004770
004780          MOVE 'N' TO WS-LINE-OK-SW                               00004780
004790      END-IF.                                                     00004790
004800      IF WS-LINE-IS-BAD                                           00004800
004810          GO TO 699-PARSE-EXIT                                    00004810
004820      END-IF.                                                     00004820
004830      MOVE WS-LINE-FIELD-4 TO WS-SQM-NUM.                         00004830
004840      MOVE WS-LINE-FIELD-5 TO WS-ROOMS-NUM.                       00004840
004850      ADD 1 TO WS-TABLE-COUNT.                                    00004850
004860      MOVE 'REALESTATE' TO RE-RECORD-TAG(WS-TABLE-COUNT).         00004860
004870      MOVE WS-LINE-FIELD-2 TO RE-CITY(WS-TABLE-COUNT).            00004870
004880      INSPECT RE-CITY(WS-TABLE-COUNT) CONVERTING                  00004880
004890              'abcdefghijklmnopqrstuvwxyz' TO                     00004890
004900              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       00004900
004910      MOVE WS-PRICE-VALUE TO RE-PRICE(WS-TABLE-COUNT).            00004910
004920      MOVE WS-SQM-NUM TO RE-SQM(WS-TABLE-COUNT).                  00004920
004930      MOVE WS-ROOMS-NUM TO RE-NUMBER-OF-ROOMS(WS-TABLE-COUNT).    00004930
004940      MOVE WS-LINE-FIELD-6 TO RE-GENRE(WS-TABLE-COUNT).           00004940
004950      INSPECT RE-GENRE(WS-TABLE-COUNT) CONVERTING                 00004950
004960              'abcdefghijklmnopqrstuvwxyz' TO                     00004960
004970              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       00004970
004980      MOVE SPACES TO RE-IS-INSULATED(WS-TABLE-COUNT).             00004980
004990      MOVE +0 TO RE-FLOOR(WS-TABLE-COUNT).                        00004990
005000      IF WS-TABLE-COUNT >= WS-TABLE-MAX                           00005000
005010          MOVE 'Y' TO WS-TABLE-FULL-SW                            00005010
005020          DISPLAY 'REALAGT - PROPERTY TABLE FULL AT '             00005020
005030                  WS-TABLE-COUNT ' ENTRIES'                       00005030
005040      END-IF.                                                     00005040
005050      GO TO 699-PARSE-EXIT.                                       00005050
005060*                                                                 00005060
005070*        PANEL#CITY#PRICE#SQM#ROOMS#GENRE#FLOOR#ISINSULATED       00005070
005080*        CR-5522 - SAME VALIDATE-BEFORE-COUNT RULE, PLUS FLOOR    00005080
005090  630-STORE-PANEL-ENTRY.                                          00005090
005100      IF WS-FIELD-COUNT < 8                                       00005100
005110          GO TO 699-PARSE-EXIT                                    00005110
005120      END-IF.                                                     00005120
005130      MOVE WS-LINE-FIELD-3 TO WS-PRICE-WHOLE-TEXT.                00005130
005140      PERFORM 640-CONVERT-PRICE-TEXT.                             00005140
005150      IF WS-LINE-FIELD-4 IS NOT NUMERIC                           00005150
005160          MOVE 'N' TO WS-LINE-OK-SW                               00005160
005170      END-IF.                                                     00005170
005180      IF WS-LINE-FIELD-5 IS NOT NUMERIC                           00005180
005190          MOVE 'N' TO WS-LINE-OK-SW                               00005190
005200      END-IF.                                                     00005200
005210      MOVE WS-LINE-FIELD-7 TO WS-FLOOR-MAG-TEXT.                  00005210
005220      PERFORM 660-CONVERT-FLOOR-TEXT.                             00005220
005230      IF WS-LINE-IS-BAD                                           00005230
005240          GO TO 699-PARSE-EXIT                                    00005240
005250      END-IF.                                                     00005250
005260      MOVE WS-LINE-FIELD-4 TO WS-SQM-NUM.                         00005260
005270      MOVE WS-LINE-FIELD-5 TO WS-ROOMS-NUM.                       00005270
005280      ADD 1 TO WS-TABLE-COUNT.                                    00005280
005290      MOVE 'PANEL     '  TO RE-RECORD-TAG(WS-TABLE-COUNT).        00005290
005300      MOVE WS-LINE-FIELD-2 TO RE-CITY(WS-TABLE-COUNT).            00005300
005310      INSPECT RE-CITY(WS-TABLE-COUNT) CONVERTING                  00005310
005320              'abcdefghijklmnopqrstuvwxyz' TO                     00005320
005330              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       00005330
005340      MOVE WS-PRICE-VALUE TO RE-PRICE(WS-TABLE-COUNT).            00005340
005350      MOVE WS-SQM-NUM TO RE-SQM(WS-TABLE-COUNT).                  00005350
005360      MOVE WS-ROOMS-NUM TO RE-NUMBER-OF-ROOMS(WS-TABLE-COUNT).    00005360
005370      MOVE WS-LINE-FIELD-6 TO RE-GENRE(WS-TABLE-COUNT).           00005370
005380      INSPECT RE-GENRE(WS-TABLE-COUNT) CONVERTING                 00005380
005390              'abcdefghijklmnopqrstuvwxyz' TO                     00005390
005400              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       00005400
005410      MOVE WS-FLOOR-NUM TO RE-FLOOR(WS-TABLE-COUNT).              00005410
005420      MOVE SPACES TO WS-INSUL-UPPER.                              00005420
005430      MOVE WS-LINE-FIELD-8 TO WS-INSUL-UPPER.                     00005430
005440      INSPECT WS-INSUL-UPPER CONVERTING                           00005440
005450              'abcdefghijklmnopqrstuvwxyz' TO                     00005450
005460              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                       00005460
005470      IF WS-INSUL-UPPER = 'YES'                                   00005470
005480          MOVE 'YES' TO RE-IS-INSULATED(WS-TABLE-COUNT)           00005480
005490      ELSE                                                        00005490
005500          MOVE 'NO ' TO RE-IS-INSULATED(WS-TABLE-COUNT)           00005500
005510      END-IF.                                                     00005510
005520      IF WS-TABLE-COUNT >= WS-TABLE-MAX                           00005520
005530          MOVE 'Y' TO WS-TABLE-FULL-SW                            00005530
005540          DISPLAY 'REALAGT - PROPERTY TABLE FULL AT '             00005540
005550                  WS-TABLE-COUNT ' ENTRIES'                       00005550
005560      END-IF.                                                     00005560
005570*                                                                 00005570
005580  699-PARSE-EXIT.                                                 00005580
005590      EXIT.                                                       00005590
005600*                                                                 00005600
005610*        PRICE ALWAYS COMES IN WITH TWO DECIMAL PLACES AND NO     00005610
005620*        SIGN - THE ASSESSOR'S OFFICE DOES NOT CARRY NEGATIVE     00005620
005630*        LISTING PRICES, SEE SPRING REVIEW MEMO.  CR-5522 -       00005630
005640*        A BAD WHOLE OR FRACTION PART NOW MARKS THE LINE BAD      00005640
005650*        INSTEAD OF DEFAULTING THE PRICE TO ZERO AND LOADING IT   00005650
005660  640-CONVERT-PRICE-TEXT.                                         00005660
005670      MOVE SPACES TO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT.      00005670
005680      MOVE +0 TO WS-PRICE-VALUE.                                  00005680
005690      UNSTRING WS-LINE-FIELD-3 DELIMITED BY '.'                   00005690
005700          INTO WS-PRICE-WHOLE-TEXT WS-PRICE-FRAC-TEXT.            00005700
005710      IF WS-PRICE-WHOLE-TEXT IS NOT NUMERIC                       00005710
005720              OR WS-PRICE-FRAC-TEXT IS NOT NUMERIC                00005720
005730          MOVE 'N' TO WS-LINE-OK-SW                               00005730
005740      ELSE                                                        00005740
005750          MOVE WS-PRICE-WHOLE-TEXT TO WS-PRICE-WHOLE-NUM          00005750
005760          MOVE WS-PRICE-FRAC-TEXT  TO WS-PRICE-FRAC-NUM           00005760
005770          COMPUTE WS-PRICE-VALUE =                                00005770
005780                  WS-PRICE-WHOLE-NUM + (WS-PRICE-FRAC-NUM / 100)  00005780
005790      END-IF.                                                     00005790
005800*                                                                 00005800
005810*        FLOOR MAY BE NEGATIVE (BASEMENT LEVELS) - STRIP THE      00005810
005820*        SIGN BYTE OURSELVES, CLASS NUMERIC WON'T TAKE IT ON      00005820
005830*        AN ALPHANUMERIC FIELD.  CR-5522 - A BAD MAGNITUDE NOW    00005830
005840*        MARKS THE LINE BAD INSTEAD OF DEFAULTING FLOOR TO ZERO   00005840
005850  660-CONVERT-FLOOR-TEXT.                                         00005850
005860      MOVE SPACES TO WS-FLOOR-SIGN-TEXT.                          00005860
005870      MOVE +0 TO WS-FLOOR-NUM.                                    00005870
005880      IF WS-FLOOR-MAG-TEXT(1:1) = '-'                             00005880
005890          MOVE '-' TO WS-FLOOR-SIGN-TEXT                          00005890
005900          MOVE WS-FLOOR-MAG-TEXT(2:2) TO WS-FLOOR-MAG-TEXT        00005900
005910      END-IF.                                                     00005910
005920      IF WS-FLOOR-MAG-TEXT IS NOT NUMERIC                         00005920
005930          MOVE 'N' TO WS-LINE-OK-SW                               00005930
005940      ELSE                                                        00005940
005950          MOVE WS-FLOOR-MAG-TEXT TO WS-FLOOR-MAG-NUM              00005950
005960          IF WS-FLOOR-SIGN-TEXT = '-'                             00005960
005970              COMPUTE WS-FLOOR-NUM = WS-FLOOR-MAG-NUM * -1        00005970
005980          ELSE                                                    00005980
005990              MOVE WS-FLOOR-MAG-NUM TO WS-FLOOR-NUM               00005990
006000          END-IF                                                  00006000
006010      END-IF.                                                     00006010
006020*                                                                 00006020
006030****************************************************************  00006030
006040*   700 SERIES - OPEN / CLOSE                                     00006040
006050****************************************************************  00006050
006060*                                                                 00006060
006070  700-OPEN-FILES.                                                 00006070
006080      OPEN INPUT PROPERTY-FILE.                                   00006080
006090      EVALUATE WS-PROPFILE-STATUS                                 00006090
006100          WHEN '00'                                               00006100
006110              CONTINUE                                            00006110
006120          WHEN OTHER                                              00006120
006130              MOVE 'N' TO WS-FILE-FOUND-SW                        00006130
006140      END-EVALUATE.                                               00006140
006150*                                                                 00006150
006160*        OUTPUT FILE IS OPENED ONLY WHEN THE ANALYSIS PASS KNOWS  00006160
006170*        THERE IS SOMETHING TO REPORT - CR-4471, NO EMPTY-SHELL   00006170
006180*        REPORT FILE WHEN THE FEED LOADED ZERO RECORDS            00006180
006190  705-OPEN-REPORT-FILE.                                           00006190
006200      OPEN OUTPUT REPORT-FILE.                                    00006200
006210      IF WS-REPORT-STATUS = '00'                                  00006210
006220          MOVE 'Y' TO WS-REPORT-OPEN-SW                           00006220
006230      ELSE                                                        00006230
006240          DISPLAY 'REALAGT - ERROR OPENING REALRPT, RC: '         00006240
006250                  WS-REPORT-STATUS                                00006250
006260      END-IF.                                                     00006260
006270*                                                                 00006270
006280  790-CLOSE-FILES.                                                00006280
006290      CLOSE PROPERTY-FILE.                                        00006290
006300      IF WS-REPORT-IS-OPEN                                        00006300
006310          CLOSE REPORT-FILE                                       00006310
006320      END-IF.                                                     00006320
006330*                                                                 00006330
006340****************************************************************  00006340
006350*   800 SERIES - REPORT WRITE                                     00006350
006360****************************************************************  00006360
006370*                                                                 00006370
006380  800-WRITE-REPORT-HEADER.                                        00006380
006390      MOVE '===== REAL ESTATE AGENT ANALYSIS =====' TO            00006390
006400              WS-REPORT-LINE-TEXT.                                00006400
006410      MOVE 38 TO WS-REPORT-LINE-LEN.                              00006410
006420      PERFORM 900-WRITE-REPORT-LINE.                              00006420
006430      MOVE SPACES TO WS-REPORT-LINE-TEXT.                         00006430
006440      MOVE 1 TO WS-REPORT-LINE-LEN.                               00006440
006450      PERFORM 900-WRITE-REPORT-LINE.                              00006450
006460*                                                                 00006460
006470  810-WRITE-SECTION-1.                                            00006470
006480      MOVE WS-AVG-LISTED-PRICE TO WS-EDIT-DECIMAL.                00006480
006490      PERFORM 910-TRIM-EDITED-DECIMAL.                            00006490
006500      MOVE SPACES TO WS-REPORT-LINE-TEXT.                         00006500
006510      MOVE 1 TO WS-STRING-PTR.                                    00006510
006520      STRING '1. Average square meter price: '                    00006520
006530                  DELIMITED BY SIZE                               00006530
006540              WS-EDIT-RESULT        DELIMITED BY SPACE            00006540
006550              ' Ft'                 DELIMITED BY SIZE             00006550
006560          INTO WS-REPORT-LINE-TEXT                                00006560
006570          WITH POINTER WS-STRING-PTR.                             00006570
006580      PERFORM 900-WRITE-REPORT-LINE.                              00006580
006590*                                                                 00006590
006600  820-WRITE-SECTION-2.                                            00006600
006610      MOVE WS-CHEAPEST-TOTAL TO WS-EDIT-WHOLE.                    00006610
006620      PERFORM 920-TRIM-EDITED-WHOLE.                              00006620
006630      MOVE SPACES TO WS-REPORT-LINE-TEXT.                         00006630
006640      MOVE 1 TO WS-STRING-PTR.                                    00006640
006650      STRING '2. Cheapest property total price: '                 00006650
006660                  DELIMITED BY SIZE                               00006660
006670              WS-EDIT-RESULT        DELIMITED BY SPACE            00006670
006680              ' Ft'                 DELIMITED BY SIZE             00006680
006690          INTO WS-REPORT-LINE-TEXT                                00006690
006700          WITH POINTER WS-STRING-PTR.                             00006700
006710      PERFORM 900-WRITE-REPORT-LINE.                              00006710
006720*                                                                 00006720
006730  830-WRITE-SECTION-3.                                            00006730
006740      MOVE SPACES TO WS-REPORT-LINE-TEXT.                         00006740
006750      IF WS-BUDAPEST-FOUND                                        00006750
006760          MOVE WS-BUDAPEST-AVG-ROOM TO WS-EDIT-DECIMAL            00006760
006770          PERFORM 910-TRIM-EDITED-DECIMAL                         00006770
006780          MOVE 1 TO WS-STRING-PTR                                 00006780
006790          STRING '3. Most expensive Budapest property'            00006790
006800                      DELIMITED BY SIZE                           00006800
006810                  ' - avg sqm per room: ' DELIMITED BY SIZE       00006810
006820                  WS-EDIT-RESULT        DELIMITED BY SPACE        00006820
006830                  ' m2'                 DELIMITED BY SIZE         00006830
006840              INTO WS-REPORT-LINE-TEXT                            00006840
006850              WITH POINTER WS-STRING-PTR                          00006850
006860      ELSE                                                        00006860
006870          MOVE '3. No properties found in Budapest' TO            00006870
006880                  WS-REPORT-LINE-TEXT                             00006880
006890          MOVE 34 TO WS-REPORT-LINE-LEN                           00006890
006900      END-IF.                                                     00006900
006910      PERFORM 900-WRITE-REPORT-LINE.                              00006910
006920*                                                                 00006920
006930  840-WRITE-SECTION-4.                                            00006930
006940      MOVE WS-GRAND-TOTAL TO WS-EDIT-WHOLE.                       00006940
006950      PERFORM 920-TRIM-EDITED-WHOLE.                              00006950
006960      MOVE SPACES TO WS-REPORT-LINE-TEXT.                         00006960
006970      MOVE 1 TO WS-STRING-PTR.                                    00006970
006980      STRING '4. Total price of all properties: '                 00006980
006990                  DELIMITED BY SIZE                               00006990
007000              WS-EDIT-RESULT        DELIMITED BY SPACE            00007000
007010              ' Ft'                 DELIMITED BY SIZE             00007010
007020          INTO WS-REPORT-LINE-TEXT                                00007020
007030          WITH POINTER WS-STRING-PTR.                             00007030
007040      PERFORM 900-WRITE-REPORT-LINE.                              00007040
007050*                                                                 00007050
007060  850-WRITE-SECTION-5-HEADER.                                     00007060
007070      MOVE SPACES TO WS-REPORT-LINE-TEXT.                         00007070
007080      MOVE 1 TO WS-REPORT-LINE-LEN.                               00007080
007090      PERFORM 900-WRITE-REPORT-LINE.                              00007090
007100      MOVE WS-THRESHOLD-AVG TO WS-EDIT-DECIMAL.                   00007100
007110      PERFORM 910-TRIM-EDITED-DECIMAL.                            00007110
007120      MOVE SPACES TO WS-REPORT-LINE-TEXT.                         00007120
007130      MOVE 1 TO WS-STRING-PTR.                                    00007130
007140      STRING '5. Condominium properties with price <= '           00007140
007150                  DELIMITED BY SIZE                               00007150
007160              'average price (' DELIMITED BY SIZE                 00007160
007170              WS-EDIT-RESULT        DELIMITED BY SPACE            00007170
007180              ' Ft):'               DELIMITED BY SIZE             00007180
007190          INTO WS-REPORT-LINE-TEXT                                00007190
007200          WITH POINTER WS-STRING-PTR.                             00007200
007210      PERFORM 900-WRITE-REPORT-LINE.                              00007210
007220*                                                                 00007220
007230*        RealEstate{...} / Panel{...} STYLE DETAIL LINE FOR ONE   00007230
007240*        AFFORDABLE FLAT - PANEL ENTRIES CARRY FLOOR/INSULATED    00007240
007250  860-WRITE-FLAT-DETAIL-LINE.                                     00007250
007260      MOVE SPACES TO WS-REPORT-LINE-TEXT.                         00007260
007270      MOVE RE-PRICE(WS-PROP-IDX) TO WS-EDIT-DECIMAL.              00007270
007280      PERFORM 910-TRIM-EDITED-DECIMAL.                            00007280
007290      MOVE 1 TO WS-STRING-PTR.                                    00007290
007300      IF RE-TAG-PANEL(WS-PROP-IDX)                                00007300
007310          STRING '   - Panel{city=''' DELIMITED BY SIZE           00007310
007320                  RE-CITY(WS-PROP-IDX) DELIMITED BY SPACE         00007320
007330                  ''', price='     DELIMITED BY SIZE              00007330
007340                  WS-EDIT-RESULT       DELIMITED BY SPACE         00007340
007350              INTO WS-REPORT-LINE-TEXT                            00007350
007360              WITH POINTER WS-STRING-PTR                          00007360
007370      ELSE                                                        00007370
007380          STRING '   - RealEstate{city=''' DELIMITED BY SIZE      00007380
007390                  RE-CITY(WS-PROP-IDX) DELIMITED BY SPACE         00007390
007400                  ''', price='     DELIMITED BY SIZE              00007400
007410                  WS-EDIT-RESULT       DELIMITED BY SPACE         00007410
007420              INTO WS-REPORT-LINE-TEXT                            00007420
007430              WITH POINTER WS-STRING-PTR                          00007430
007440      END-IF.                                                     00007440
007450      MOVE RE-SQM(WS-PROP-IDX) TO WS-EDIT-WHOLE.                  00007450
007460      PERFORM 920-TRIM-EDITED-WHOLE.                              00007460
007470      STRING ', sqm=' DELIMITED BY SIZE                           00007470
007480              WS-EDIT-RESULT DELIMITED BY SPACE                   00007480
007490          INTO WS-REPORT-LINE-TEXT                                00007490
007500          WITH POINTER WS-STRING-PTR.                             00007500
007510      MOVE RE-NUMBER-OF-ROOMS(WS-PROP-IDX) TO WS-EDIT-WHOLE.      00007510
007520      PERFORM 920-TRIM-EDITED-WHOLE.                              00007520
007530      STRING ', numberOfRooms=' DELIMITED BY SIZE                 00007530
007540              WS-EDIT-RESULT DELIMITED BY SPACE                   00007540
007550              ', genre='            DELIMITED BY SIZE             00007550
007560              RE-GENRE(WS-PROP-IDX) DELIMITED BY SPACE            00007560
007570          INTO WS-REPORT-LINE-TEXT                                00007570
007580          WITH POINTER WS-STRING-PTR.                             00007580
007590      IF RE-TAG-PANEL(WS-PROP-IDX)                                00007590
007600          MOVE RE-FLOOR(WS-PROP-IDX) TO WS-EDIT-WHOLE             00007600
007610          PERFORM 920-TRIM-EDITED-WHOLE                           00007610
007620          STRING ', floor=' DELIMITED BY SIZE                     00007620
007630                  WS-EDIT-RESULT DELIMITED BY SPACE               00007630
007640                  ', isInsulated='      DELIMITED BY SIZE         00007640
007650                  RE-IS-INSULATED(WS-PROP-IDX) DELIMITED BY SPACE 00007650
007660                  '}'                   DELIMITED BY SIZE         00007660
007670              INTO WS-REPORT-LINE-TEXT                            00007670
007680              WITH POINTER WS-STRING-PTR                          00007680
007690      ELSE                                                        00007690
007700          STRING '}' DELIMITED BY SIZE                            00007700
007710              INTO WS-REPORT-LINE-TEXT                            00007710
007720              WITH POINTER WS-STRING-PTR                          00007720
007730      END-IF.                                                     00007730
007740      PERFORM 900-WRITE-REPORT-LINE.                              00007740
007750*                                                                 00007750
007760  865-WRITE-NO-AFFORDABLE-FLATS.                                  00007760
007770      MOVE '   No condominiums found within average price.'       00007770
007780              TO WS-REPORT-LINE-TEXT.                             00007780
007790      MOVE 46 TO WS-REPORT-LINE-LEN.                              00007790
007800      PERFORM 900-WRITE-REPORT-LINE.                              00007800
007810*                                                                 00007810
007820  870-WRITE-NO-PROPERTIES.                                        00007820
007830      DISPLAY 'No properties loaded'.                             00007830
007840*                                                                 00007840
007850****************************************************************  00007850
007860*   900 SERIES - LOW-LEVEL WRITE / EDIT HELPERS                   00007860
007870****************************************************************  00007870
007880*                                                                 00007880
007890*        WRITES THE CURRENT WS-REPORT-LINE-TEXT AND ECHOES IT TO  00007890
007900*        THE CONSOLE - LENGTH COMES FROM WS-STRING-PTR WHEN A     00007900
007910*        STRING BUILT THE LINE ABOVE, OTHERWISE THE CALLING       00007910
007920*        PARAGRAPH HAS ALREADY SET WS-REPORT-LINE-LEN ITSELF      00007920
007930  900-WRITE-REPORT-LINE.                                          00007930
007940      IF WS-STRING-PTR > 1                                        00007940
007950          COMPUTE WS-REPORT-LINE-LEN = WS-STRING-PTR - 1          00007950
007960      END-IF.                                                     00007960
007970      WRITE REPORT-RECORD FROM WS-REPORT-LINE-TEXT.               00007970
007980      DISPLAY WS-REPORT-LINE-TEXT(1:WS-REPORT-LINE-LEN).          00007980
007990      MOVE 0 TO WS-STRING-PTR.                                    00007990
008000*                                                                 00008000
008010*        LEFT-JUSTIFIES A Z-EDITED WHOLE-AMOUNT FIELD BY RUNNING  00008010
008020*        IT THROUGH UNSTRING ON ALL SPACES - OLD TRICK, WORKS     00008020
008030  920-TRIM-EDITED-WHOLE.                                          00008030
008040      MOVE SPACES TO WS-EDIT-RESULT.                              00008040
008050      UNSTRING WS-EDIT-WHOLE DELIMITED BY ALL SPACE               00008050
008060          INTO WS-EDIT-RESULT.                                    00008060
008070*                                                                 00008070
008080  910-TRIM-EDITED-DECIMAL.                                        00008080
008090      MOVE SPACES TO WS-EDIT-RESULT.                              00008090
008100      UNSTRING WS-EDIT-DECIMAL DELIMITED BY ALL SPACE             00008100
008110          INTO WS-EDIT-RESULT.                                    00008110
