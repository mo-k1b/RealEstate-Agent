000010****************************************************************  00000010
000020* REALREC  -  PROPERTY LISTING RECORD                          *  00000020
000030*             COPY MEMBER - REAL ESTATE AGENT NIGHTLY BATCH     * 00000030
000040****************************************************************  00000040
000050*                                                                 00000050
000060* AUTHOR  :  R. KOVACS                                            00000060
000070*                                                                 00000070
000080* ONE COMBINED GROUP COVERS BOTH PROPERTY TYPES CARRIED ON THE    00000080
000090* REALESTATES.TXT FEED.  :TAG:-RECORD-TAG SAYS WHICH ONE WE HAVE. 00000090
000100* THE "REALESTATE" TAG USES ONLY THE FIELDS THROUGH :TAG:-GENRE.  00000100
000110* THE "PANEL" TAG ALSO FILLS :TAG:-PANEL-DATA (FLOOR, INSUL.).    00000110
000120*                                                                 00000120
000130* THIS MEMBER STARTS AT LEVEL 10 SO THE INCLUDER CAN WRAP IT      00000130
000140* EITHER AS A PLAIN RECORD (01 XXX. COPY REALREC REPLACING...)    00000140
000150* OR AS AN OCCURS TABLE ENTRY (05 XXX OCCURS N... COPY REALREC    00000150
000160* REPLACING...) WITHOUT CHANGING THIS MEMBER EITHER WAY.          00000160
000170*                                                                 00000170
000180* CODED WITH THE :TAG: REPLACEMENT SO THE SAME LAYOUT CAN BE      00000180
000190* COPIED MORE THAN ONCE INTO ONE PROGRAM UNDER DIFFERENT NAMES -  00000190
000200* SEE RPRICE 600-COMPARE-SAME-AMOUNT FOR AN EXAMPLE OF WHY.       00000200
000210*                                                                 00000210
000220* USED BY:                                                        00000220
000230*    REALAGT  -  REPLACING ==:TAG:== BY ==RE==, TABLE ENTRY       00000230
000240*    RPRICE   -  REPLACING ==:TAG:== BY ==RE== AND BY ==OE==      00000240
000250*                                                                 00000250
000260****************************************************************  00000260
000270*   CHANGE LOG                                                    00000270
000280*   ----------                                                    00000280
000290*   02/14/89  RK  ORIG - INITIAL COPY MEMBER FOR LOAD/PRICE PGMS  00000290
000300*   09/03/90  RK  ADDED GENRE-SHORT REDEFINES, FAST EVALUATE      00000300
000310*   11/21/91  DP  WIDENED CITY TO X(20), PRIOR WAS TOO NARROW     00000310
000320*   06/30/94  DP  ADDED PANEL-DATA GROUP FOR PANEL-TYPE FEED      00000320
000330*   04/02/98  MS  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER, N/C 00000330
000340*   08/17/99  MS  ADDED 88-LEVELS FOR GENRE SHORT-CODE DISPATCH   00000340
000350*   03/11/03  TJ  CR-4471 CLARIFIED FILLER COMMENTS FOR AUDIT     00000350
000360*   05/02/06  WB  CR-4980 RECAST AS A :TAG: MEMBER FOR RPRICE'S   00000360
000370*                 SAME-AMOUNT COMPARE, REPLACES FIXED RE- PREFIX  00000370
000380*   01/18/09  WB  CR-5480 RENUMBERED TO LEVEL 10 SO REALAGT CAN   00000380
000390*                 COPY THIS MEMBER STRAIGHT INTO ITS PROPERTY     00000390
000400*                 TABLE WITHOUT A SEPARATE HAND-KEYED LAYOUT      00000400
000410****************************************************************  00000410
000420*        -----------------------------------------------          00000420
000430*        FIELDS COMMON TO BOTH REALESTATE AND PANEL TAGS          00000430
000440*        -----------------------------------------------          00000440
000450     10  :TAG:-RECORD-TAG        PIC X(10).                       00000450
000460         88  :TAG:-TAG-REALESTATE     VALUE 'REALESTATE'.         00000460
000470         88  :TAG:-TAG-PANEL          VALUE 'PANEL     '.         00000470
000480     10  :TAG:-CITY               PIC X(20).                      00000480
000490         88  :TAG:-CITY-BUDAPEST  VALUE 'BUDAPEST            '.   00000490
000500     10  :TAG:-PRICE              PIC S9(9)V99 COMP-3.            00000500
000510     10  :TAG:-SQM                PIC 9(5).                       00000510
000520     10  :TAG:-NUMBER-OF-ROOMS    PIC 9(3).                       00000520
000530     10  :TAG:-GENRE              PIC X(12).                      00000530
000540     10  :TAG:-GENRE-SHORT REDEFINES :TAG:-GENRE.                 00000540
000550         15  :TAG:-GENRE-CODE     PIC X(4).                       00000550
000560             88  :TAG:-GENRE-IS-FLAT  VALUE 'FLAT'.               00000560
000570             88  :TAG:-GENRE-IS-FARM  VALUE 'FARM'.               00000570
000580             88  :TAG:-GENRE-IS-FAMI  VALUE 'FAMI'.               00000580
000590             88  :TAG:-GENRE-IS-COND  VALUE 'COND'.               00000590
000600         15  FILLER               PIC X(8).                       00000600
000610*        ---------------------------------------------            00000610
000620*        PANEL-ONLY FIELDS - SPARE/FILLER ON A PLAIN              00000620
000630*        REALESTATE ENTRY, SEE CR-4471 NOTE ABOVE                 00000630
000640*        ---------------------------------------------            00000640
000650     10  :TAG:-PANEL-DATA.                                        00000650
000660         15  :TAG:-FLOOR          PIC S9(3).                      00000660
000670         15  :TAG:-IS-INSULATED   PIC X(3).                       00000670
000680             88  :TAG:-INSULATED-YES  VALUE 'YES'.                00000680
000690         15  FILLER               PIC X(05).                      00000690
000700     10  FILLER                   PIC X(10).                      00000700
000710*                                                                 00000710
