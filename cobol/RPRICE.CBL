000010****************************************************************  00000010
000020* RPRICE    -  PROPERTY TOTAL PRICE SUBROUTINE                 *  00000020
000030****************************************************************  00000030
000040*                                                                 00000040
000050* AUTHOR :  R. KOVACS                                             00000050
000060*                                                                 00000060
000070* INSTALLATION:  COUNTY ASSESSOR'S OFFICE - DATA PROCESSING       00000070
000080*                                                                 00000080
000090* DATE-WRITTEN:  02/20/89                                         00000090
000100* DATE-COMPILED:  02/20/89                                        00000100
000110*                                                                 00000110
000120* SECURITY:  NON-CONFIDENTIAL                                     00000120
000130*                                                                 00000130
000140* CALLED ONCE PER PROPERTY EACH TIME REALAGT NEEDS A FRESH        00000140
000150* "TOTAL PRICE" FOR A TABLE ENTRY.  NOTE WELL - THIS ROUTINE      00000150
000160* UPDATES RE-PRICE IN PLACE EVERY TIME IT RUNS.  CALL IT TWICE    00000160
000170* ON THE SAME ENTRY AND YOU GET TWO DIFFERENT ANSWERS, BECAUSE    00000170
000180* THE SECOND CALL MULTIPLIES ON TOP OF THE FIRST CALL'S RESULT.   00000180
000190* REALAGT RELIES ON THIS BEHAVIOR - DO NOT "FIX" IT.              00000190
000200*                                                                 00000200
000210* 400-APPLY-DISCOUNT, 500-COMPUTE-ROOM-PRICE AND                  00000210
000220* 600-COMPARE-SAME-AMOUNT ARE CARRIED HERE FOR A FUTURE           00000220
000230* DISCOUNT-SEASON RELEASE.  NO CALLER EXISTS YET - LEAVE THEM.    00000230
000240*                                                                 00000240
000250****************************************************************  00000250
000260*   CHANGE LOG                                                    00000260
000270*   ----------                                                    00000270
000280*   02/20/89  RK  ORIG - CITY MULTIPLIER AND PANEL FLOOR/INSUL    00000280
000290*   05/11/89  RK  ROUND-HALF-UP ON TOTAL-PRICE PER ASSESSOR MEMO  00000290
000300*   08/02/90  RK  ADDED 400-APPLY-DISCOUNT, NOT YET CALLED        00000300
000310*   01/15/92  DP  ADDED 500-COMPUTE-ROOM-PRICE FOR PANEL REPORTS  00000310
000320*   07/19/93  DP  ADDED 600-COMPARE-SAME-AMOUNT, PANEL PAIRS ONLY 00000320
000330*   04/02/98  MS  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM, N/C00000330
000340*   11/30/99  MS  CR-3009 NYIREGYHAZA MULTIPLIER WAS HARDCODED    00000340
000350*                 WRONG (1.18), CORRECTED TO 1.15 PER RATE TABLE  00000350
000360*   06/14/01  TJ  CR-3850 DOUBLE-CHECKED FLOOR BOUNDARY AT FLOOR=200000360
000370*   09/23/04  TJ  CR-4602 COMMENT CLEANUP, NO LOGIC CHANGE        00000370
000380*   02/08/08  WB  CR-5310 ADDED DIAGNOSTIC DISPLAY TO 100-ENTRY   00000380
000390*   01/18/09  WB  CR-5480 RECORD LAYOUT NOW COPIED FROM REALREC   00000390
000400*                 COPY MEMBER INSTEAD OF HAND-KEYED HERE          00000400
000410*   06/03/10  WB  CR-5524 REMOVED TOP-OF-FORM SPECIAL NAME, THIS  00000410
000420*                 SUBROUTINE NEVER DROVE THE PRINTER CHANNEL      00000420
000430*   06/11/10  WB  CR-5526 DP STANDARDS REVIEW CALLS FOR A         00000430
000440*                 SPECIAL-NAMES PARAGRAPH ON EVERY PROGRAM IN THE 00000440
000450*                 SHOP REGARDLESS OF PRINTER USE - TOP-OF-FORM    00000450
000460*                 REINSTATED, CR-5524 NOTWITHSTANDING             00000460
000470****************************************************************  00000470
000480  IDENTIFICATION DIVISION.                                        00000480
000490  PROGRAM-ID. RPRICE.                                             00000490
000500  AUTHOR. R KOVACS.                                               00000500
000510  INSTALLATION. COUNTY ASSESSOR OFFICE.                           00000510
000520  DATE-WRITTEN. 02/20/89.                                         00000520
000530  DATE-COMPILED. 02/20/89.                                        00000530
000540  SECURITY. NON-CONFIDENTIAL.                                     00000540
000550****************************************************************  00000550
000560  ENVIRONMENT DIVISION.                                           00000560
000570  CONFIGURATION SECTION.                                          00000570
000580  SOURCE-COMPUTER. IBM-370.                                       00000580
000590  OBJECT-COMPUTER. IBM-370.                                       00000590
000600  SPECIAL-NAMES.                                                  00000600
000610      C01 IS TOP-OF-FORM.                                         00000610
000620****************************************************************  00000620
000630  DATA DIVISION.                                                  00000630
000640  WORKING-STORAGE SECTION.                                        00000640
000650*                                                                 00000650
000660  01  WS-PRICE-WORK.                                              00000660
000670      05  WS-ROUNDED-PRICE        PIC S9(9)    COMP-3 VALUE +0.   00000670
000680      05  WS-DISCOUNT-AMOUNT      PIC S9(9)V99 COMP-3 VALUE +0.   00000680
000690      05  WS-OTHER-TOTAL          PIC S9(9)    COMP-3 VALUE +0.   00000690
000700      05  FILLER                  PIC X(05) VALUE SPACES.         00000700
000710  01  WS-CALL-COUNTERS.                                           00000710
000720      05  WS-PRICE-CALL-COUNT     PIC S9(9) COMP VALUE +0.        00000720
000730      05  WS-DISCOUNT-CALL-COUNT  PIC S9(9) COMP VALUE +0.        00000730
000740      05  FILLER                  PIC X(05) VALUE SPACES.         00000740
000750*                                                                 00000750
000760*        COMBINED CALL-COUNT VIEW, SAME STORAGE AS THE TWO        00000760
000770*        COUNTERS ABOVE, FOR THE DUMP READER - SEE CR-4602        00000770
000780  01  WS-CALL-COUNTERS-DIAG REDEFINES WS-CALL-COUNTERS.           00000780
000790      05  WS-PRICE-CALL-COUNT-DIAG    PIC S9(9) COMP.             00000790
000800      05  WS-DISCOUNT-CALL-COUNT-DIAG PIC S9(9) COMP.             00000800
000810      05  FILLER                      PIC X(05).                  00000810
000820*                                                                 00000820
000830*        DIAGNOSTIC RE-DISPLAY OF THE ROUNDED PRICE, SAME         00000830
000840*        STORAGE AS WS-ROUNDED-PRICE, FOR DUMP READABILITY        00000840
000850  01  WS-ROUNDED-PRICE-DIAG REDEFINES WS-ROUNDED-PRICE            00000850
000860                                  PIC S9(11) COMP-3.              00000860
000870*                                                                 00000870
000880*        CITY-RATE TABLE, FOR THE AUDIT TRAIL ONLY - THE          00000880
000890*        MULTIPLIERS THEMSELVES ARE STILL HARD CODED BELOW        00000890
000900*        PER THE ASSESSOR'S OFFICE STANDING INSTRUCTION           00000900
000910  01  WS-CITY-RATE-TABLE.                                         00000910
000920      05  WS-CITY-RATE-ENTRY OCCURS 3 TIMES                       00000920
000930                                  INDEXED BY WS-CITY-IDX.         00000930
000940          10  WS-RATE-CITY-NAME    PIC X(20).                     00000940
000950          10  WS-RATE-MULTIPLIER   PIC S9V999 COMP-3.             00000950
000960  01  WS-CITY-RATE-REDEF REDEFINES WS-CITY-RATE-TABLE.            00000960
000970      05  FILLER                  PIC X(69).                      00000970
000980*                                                                 00000980
000990  LINKAGE SECTION.                                                00000990
001000  01  RE-PROPERTY-ENTRY.                                          00001000
001010      COPY REALREC REPLACING ==:TAG:== BY ==RE==.                 00001010
001020  01  LK-TOTAL-PRICE              PIC S9(9) COMP-3.               00001020
001030  01  LK-PERCENTAGE               PIC S9(3)V99 COMP-3.            00001030
001040  01  LK-ROOM-PRICE                PIC S9(9)V99 COMP-3.           00001040
001050  01  OE-PROPERTY-ENTRY.                                          00001050
001060      COPY REALREC REPLACING ==:TAG:== BY ==OE==.                 00001060
001070  01  LK-SAME-AMOUNT-FLAG          PIC X.                         00001070
001080      88  LK-AMOUNTS-EQUAL             VALUE 'Y'.                 00001080
001090****************************************************************  00001090
001100  PROCEDURE DIVISION USING RE-PROPERTY-ENTRY LK-TOTAL-PRICE.      00001100
001110****************************************************************  00001110
001120*                                                                 00001120
001130  100-COMPUTE-TOTAL-PRICE.                                        00001130
001140      ADD +1 TO WS-PRICE-CALL-COUNT.                              00001140
001145      DISPLAY 'RPRICE CALL NUMBER: ' WS-PRICE-CALL-COUNT.         CR5310A 
001150      EVALUATE TRUE                                               00001150
001160          WHEN RE-TAG-PANEL                                       00001160
001170              PERFORM 300-PANEL-PRICE                             00001170
001180          WHEN OTHER                                              00001180
001190              PERFORM 200-REALESTATE-PRICE                        00001190
001200      END-EVALUATE.                                               00001200
001210      COMPUTE LK-TOTAL-PRICE ROUNDED = RE-PRICE.                  00001210
001220      MOVE LK-TOTAL-PRICE TO WS-ROUNDED-PRICE.                    00001220
001230      GOBACK.                                                     00001230
001240*                                                                 00001240
001250  200-REALESTATE-PRICE.                                           00001250
001260      EVALUATE TRUE                                               00001260
001270          WHEN RE-CITY-BUDAPEST                                   00001270
001280              COMPUTE RE-PRICE = RE-PRICE * 1.30                  00001280
001290          WHEN RE-CITY = 'DEBRECEN            '                   00001290
001300              COMPUTE RE-PRICE = RE-PRICE * 1.20                  00001300
001310          WHEN RE-CITY = 'NYIREGYHAZA         '                   00001310
001320              COMPUTE RE-PRICE = RE-PRICE * 1.15                  00001320
001325*    RATE WAS 1.18 BEFORE CR-3009, SEE CHANGE LOG                 CR3009A 
001330          WHEN OTHER                                              00001330
001340              CONTINUE                                            00001340
001350      END-EVALUATE.                                               00001350
001360*                                                                 00001360
001370  300-PANEL-PRICE.                                                00001370
001380      IF RE-FLOOR >= 0 AND RE-FLOOR <= 2                          00001380
001390          COMPUTE RE-PRICE = RE-PRICE * 1.05                      00001390
001400      ELSE                                                        00001400
001410          IF RE-FLOOR > 2 AND RE-FLOOR <= 10                      00001410
001420              COMPUTE RE-PRICE = RE-PRICE * 0.95                  00001420
001430          END-IF                                                  00001430
001440      END-IF.                                                     00001440
001450      IF RE-INSULATED-YES                                         00001450
001460          COMPUTE RE-PRICE = RE-PRICE * 1.05                      00001460
001470      END-IF.                                                     00001470
001480*                                                                 00001480
001490*        DISCOUNT-SEASON RATE CUT - NOT CALLED FROM 100-COMPUTE   00001490
001500*        -TOTAL-PRICE YET, RESERVED FOR THE SPRING PROMOTION      00001500
001510*        CHANGE REQUEST, SEE CR-1140 WHEN IT FINALLY ARRIVES      00001510
001520  400-APPLY-DISCOUNT.                                             00001520
001530      ADD +1 TO WS-DISCOUNT-CALL-COUNT.                           00001530
001540      COMPUTE WS-DISCOUNT-AMOUNT =                                00001540
001550              RE-PRICE * LK-PERCENTAGE / 100.                     00001550
001560      COMPUTE RE-PRICE = RE-PRICE - WS-DISCOUNT-AMOUNT.           00001560
001570      GOBACK.                                                     00001570
001580*                                                                 00001580
001590*        PANEL ROOM PRICE - USED BY NO CALLER TODAY, CARRIED      00001590
001600*        FOR THE PER-ROOM PRICING REPORT THE BOARD KEEPS ASKING   00001600
001610*        FOR AND NEVER FUNDING                                    00001610
001620  500-COMPUTE-ROOM-PRICE.                                         00001620
001630      IF RE-NUMBER-OF-ROOMS NOT = 0                               00001630
001640          COMPUTE LK-ROOM-PRICE = RE-PRICE / RE-NUMBER-OF-ROOMS   00001640
001650      ELSE                                                        00001650
001660          MOVE +0 TO LK-ROOM-PRICE                                00001660
001670      END-IF.                                                     00001670
001680      GOBACK.                                                     00001680
001690*                                                                 00001690
001700*        SAME-AMOUNT COMPARE FOR TWO PANEL ENTRIES - ALSO         00001700
001710*        UNCALLED TODAY.  NOTE IT RUNS THE MUTATING TOTAL-PRICE   00001710
001720*        LOGIC ON BOTH SIDES, SO IT CHANGES BOTH ENTRIES' PRICE   00001720
001730  600-COMPARE-SAME-AMOUNT.                                        00001730
001740      MOVE 'N' TO LK-SAME-AMOUNT-FLAG.                            00001740
001750      PERFORM 100-COMPUTE-TOTAL-PRICE.                            00001750
001760      MOVE LK-TOTAL-PRICE TO WS-OTHER-TOTAL.                      00001760
001770      MOVE OE-PROPERTY-ENTRY TO RE-PROPERTY-ENTRY.                00001770
001780      PERFORM 100-COMPUTE-TOTAL-PRICE.                            00001780
001790      IF LK-TOTAL-PRICE = WS-OTHER-TOTAL                          00001790
001800          MOVE 'Y' TO LK-SAME-AMOUNT-FLAG                         00001800
001810      END-IF.                                                     00001810
001820      GOBACK.                                                     00001820
